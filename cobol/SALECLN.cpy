000100******************************************************************SLC00010
000200*               C O P Y B O O K   S A L E C L N                  *SLC00020
000300*             MAESTRO DE VENTA DEPURADA (SALIDA)                 *SLC00030
000400******************************************************************SLC00040
000500* FECHA       : 03/02/2024                                       *SLC00050
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *SLC00060
000700* APLICACION  : VENTAS                                           *SLC00070
000800* DESCRIPCION : LAYOUT DEL REGISTRO DE VENTA YA DEPURADO, CON    *SLC00080
000900*             : LOS CAMPOS FALTANTES IMPUTADOS Y EL INGRESO      *SLC00090
001000*             : (CANTIDAD POR PRECIO) YA CALCULADO POR SALESCLN. *SLC00100
001100* CAMBIOS     :                                                  *SLC00110
001200*   03/02/2024 EEDR TK-40501 CREACION DEL COPYBOOK               *SLC00120
001210*   10/08/2026 EEDR TK-41188 SE QUITA EL FILLER DE CIERRE, EL    *SLC00121
001220*             : REGISTRO DEPURADO VIENE EXACTO A 71 POSICIONES   *SLC00122
001230*             : Y EL FILLER LO DESCUADRABA.                      *SLC00123
001300******************************************************************SLC00130
001400 01  SALE-REGISTRO-LIMPIO.                                        SLC00140
001500     05  SLC-ORDEN-ID                PIC X(08).                   SLC00150
001600     05  SLC-FECHA-ORDEN             PIC X(10).                   SLC00160
001700     05  SLC-PRODUCTO                PIC X(20).                   SLC00170
001800     05  SLC-REGION                  PIC X(12).                   SLC00180
001900     05  SLC-CANTIDAD                PIC 9(05).                   SLC00190
002000     05  SLC-PRECIO                  PIC 9(05)V99.                SLC00200
002100     05  SLC-INGRESO                 PIC 9(07)V99.                SLC00210
