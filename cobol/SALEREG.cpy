000100******************************************************************SLR00010
000200*               C O P Y B O O K   S A L E R E G                  *SLR00020
000300*               MAESTRO DE VENTA CRUDA (ENTRADA)                 *SLR00030
000400******************************************************************SLR00040
000500* FECHA       : 03/02/2024                                       *SLR00050
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *SLR00060
000700* APLICACION  : VENTAS                                           *SLR00070
000800* DESCRIPCION : LAYOUT DEL REGISTRO CRUDO DE VENTAS TAL COMO SE  *SLR00080
000900*             : RECIBE DE LA INTERFASE NOCTURNA. LOS CAMPOS      *SLR00090
001000*             : CANTIDAD Y PRECIO SE DEJAN EN FORMA ALFABETICA   *SLR00100
001100*             : PARA QUE SE PUEDA DETECTAR EL CAMPO EN BLANCO    *SLR00110
001200*             : ANTES DE REDEFINIRLO A SU VISTA NUMERICA.        *SLR00120
001300* CAMBIOS     :                                                  *SLR00130
001400*   03/02/2024 EEDR TK-40501 CREACION DEL COPYBOOK               *SLR00140
001410*   10/08/2026 EEDR TK-41188 SE QUITA EL FILLER DE CIERRE, EL    *SLR00141
001420*             : REGISTRO CRUDO DE NOCTURNO VIENE EXACTO A 62     *SLR00142
001430*             : POSICIONES Y EL FILLER LO DESCUADRABA.           *SLR00143
001500******************************************************************SLR00150
001600 01  SALE-REGISTRO-CRUDO.                                         SLR00160
001700     05  SLR-ORDEN-ID                PIC X(08).                   SLR00170
001800     05  SLR-FECHA-ORDEN             PIC X(10).                   SLR00180
001900     05  SLR-PRODUCTO                PIC X(20).                   SLR00190
002000     05  SLR-REGION                  PIC X(12).                   SLR00200
002100     05  SLR-CANTIDAD-ALFA           PIC X(05).                   SLR00210
002200     05  SLR-CANTIDAD-NUM REDEFINES                               SLR00220
002300         SLR-CANTIDAD-ALFA           PIC 9(05).                   SLR00230
002400     05  SLR-PRECIO-ALFA             PIC X(07).                   SLR00240
002500     05  SLR-PRECIO-NUM REDEFINES                                 SLR00250
002600         SLR-PRECIO-ALFA             PIC 9(05)V99.                SLR00260
