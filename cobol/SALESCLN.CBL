000100******************************************************************VTA00010
000200* FECHA       : 03/02/2024                                      * VTA00020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *VTA00030
000400* APLICACION  : VENTAS                                           *VTA00040
000500* PROGRAMA    : VTA1C001                                         *VTA00050
000600* TIPO        : BATCH                                            *VTA00060
000700* DESCRIPCION : DEPURA EL ARCHIVO CRUDO DE ORDENES DE VENTA,     *VTA00070
000800*             : ELIMINA DUPLICADOS, IMPUTA CANTIDAD/PRECIO POR   *VTA00080
000900*             : MEDIANA Y PRODUCTO/REGION EN BLANCO, CALCULA EL  *VTA00090
001000*             : INGRESO DE CADA ORDEN Y EMITE EL REPORTE DE      *VTA00100
001100*             : CIERRE CON EL TOP 10 DE PRODUCTOS POR INGRESO.   *VTA00110
001200* ARCHIVOS    : VTAORW=ENTRADA, VTAOCL=SALIDA, VTAORP=REPORTE    *VTA00120
001300* ACCION (ES) : NO APLICA (CORRIDA BATCH UNICA)                  *VTA00130
001400* PROGRAMA(S) : NO APLICA                                        *VTA00140
001500* BPM/RATIONAL: 241108                                           *VTA00150
001600* NOMBRE      : DEPURACION Y REPORTE DE VENTAS                   *VTA00160
001700******************************************************************VTA00170
001800 IDENTIFICATION DIVISION.                                         VTA00180
001900 PROGRAM-ID.                     SALESCLN.                        VTA00190
002000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.      VTA00200
002100 INSTALLATION.                   VENTAS - PROCESO BATCH.          VTA00210
002200 DATE-WRITTEN.                   19/05/1988.                      VTA00220
002300 DATE-COMPILED.                                                   VTA00230
002400 SECURITY.                       USO INTERNO - SOLO PERSONAL      VTA00240
002500                                 AUTORIZADO.                      VTA00250
002600******************************************************************VTA00260
002700*                   B I T A C O R A   D E   C A M B I O S         VTA00270
002800******************************************************************VTA00280
002900*   19/05/1988 EEDR TK-00974 VERSION ORIGINAL, DEPURA EL ARCHIVO *VTA00290
003000*             : DE ORDENES DE VENTA CONTRA EL MAESTRO DE         *VTA00300
003100*             : PRODUCTOS DE AQUELLA EPOCA.                      *VTA00310
003200*   14/06/1990 EEDR TK-01255 SE AGREGA EL CALCULO DE INGRESO     *VTA00320
003300*             : (CANTIDAD POR PRECIO) A LA SALIDA DEPURADA.      *VTA00330
003400*   08/02/1993 JMRV TK-02601 SE AGREGA LA MEDIANA DE CANTIDAD Y  *VTA00340
003500*             : PRECIO PARA IMPUTAR LOS CAMPOS EN BLANCO, EN     *VTA00350
003600*             : LUGAR DEL PROMEDIO QUE SE USABA ANTES.           *VTA00360
003700*   21/11/1994 EEDR TK-03088 SE AMPLIA EL MAESTRO DE PRODUCTO A  *VTA00370
003800*             : 20 POSICIONES PARA LOS NUEVOS NOMBRES LARGOS.    *VTA00380
003900*   09/09/1998 PEDR TK-04415 REVISION Y2K: FECHA DE ORDEN SE     *VTA00390
004000*             : VALIDA COMO TEXTO AAAA-MM-DD, NO SE OPERA COMO   *VTA00400
004100*             : NUMERICO, POR LO QUE EL CAMBIO DE SIGLO NO       *VTA00410
004200*             : AFECTA ESTE PROGRAMA.                            *VTA00420
004300*   03/04/2002 PEDR TK-05590 SE ELIMINA EL LIMITE DE 2000        *VTA00430
004400*             : ORDENES POR CORRIDA, LA TABLA DE TRABAJO CRECE   *VTA00440
004500*             : A 9000 POSICIONES.                               *VTA00450
004600*   15/09/2007 EEDR TK-06902 SE AGREGA EL RANKING DE TOP 10      *VTA00460
004700*             : PRODUCTOS POR INGRESO AL REPORTE DE CIERRE, EN   *VTA00470
004800*             : REEMPLAZO DE LA GRAFICA QUE SE ENVIABA IMPRESA   *VTA00480
004900*             : POR SEPARADO.                                    *VTA00490
005000*   12/05/2012 JMRV TK-07820 SE ESTANDARIZA PRODUCTO Y REGION EN *VTA00500
005100*             : BLANCO A 'Unknown'.                              *VTA00510
005200*   27/10/2016 EEDR TK-08904 SE AMPLIA LA TABLA DE PRODUCTOS A   *VTA00520
005300*             : 500 POSICIONES POR CRECIMIENTO DEL CATALOGO.     *VTA00530
005310*   10/08/2026 EEDR TK-41188 SE CORRIGE SALEREG/SALECLN: TENIAN  *VTA00531
005320*             : UN FILLER DE MAS QUE DESCUADRABA EL REGISTRO DE  *VTA00532
005330*             : NOCTURNO (65 EN VEZ DE 62). SE AJUSTAN TAMBIEN   *VTA00533
005340*             : WKS-REG-COMPARA Y WKS-FILA-VENTA EN ESTE PROGRAMA*VTA00534
005350*             : PARA QUE COINCIDAN CON EL LAYOUT CORRECTO.       *VTA00535
005400******************************************************************VTA00540
005500 ENVIRONMENT DIVISION.                                            VTA00550
005600 CONFIGURATION SECTION.                                           VTA00560
005700 SOURCE-COMPUTER. IBM-3090.                                       VTA00570
005800 OBJECT-COMPUTER. IBM-3090.                                       VTA00580
005900 SPECIAL-NAMES.                                                   VTA00590
006000     C01 IS TOP-OF-FORM                                           VTA00600
006100     CLASS CLASE-NUMERICA   IS '0' THRU '9'                       VTA00610
006200     UPSI-0 ON STATUS IS UPSI0-REPROCESO                          VTA00620
006300            OFF STATUS IS UPSI0-CORRIDA-NORMAL.                   VTA00630
006400 INPUT-OUTPUT SECTION.                                            VTA00640
006500 FILE-CONTROL.                                                    VTA00650
006600     SELECT VTA-ARCHIVO-CRUDO  ASSIGN TO VTAORW                   VTA00660
006700            ORGANIZATION   IS SEQUENTIAL                          VTA00670
006800            ACCESS MODE    IS SEQUENTIAL                          VTA00680
006900            FILE STATUS    IS FS-VTAORW.                          VTA00690
007000     SELECT VTA-ARCHIVO-LIMPIO ASSIGN TO VTAOCL                   VTA00700
007100            ORGANIZATION   IS SEQUENTIAL                          VTA00710
007200            ACCESS MODE    IS SEQUENTIAL                          VTA00720
007300            FILE STATUS    IS FS-VTAOCL.                          VTA00730
007400     SELECT VTA-ARCHIVO-REPORTE ASSIGN TO VTAORP                  VTA00740
007500            ORGANIZATION   IS SEQUENTIAL                          VTA00750
007600            ACCESS MODE    IS SEQUENTIAL                          VTA00760
007700            FILE STATUS    IS FS-VTAORP.                          VTA00770
007800 DATA DIVISION.                                                   VTA00780
007900 FILE SECTION.                                                    VTA00790
008000******************************************************************VTA00800
008100* ARCHIVO DE ORDENES DE VENTA CRUDAS, TAL COMO LLEGA DE NOCTURNO  VTA00810
008200******************************************************************VTA00820
008300 FD  VTA-ARCHIVO-CRUDO                                            VTA00830
008400     RECORDING MODE IS F                                          VTA00840
008500     LABEL RECORDS ARE STANDARD.                                  VTA00850
008600     COPY SALEREG REPLACING ==SALE-REGISTRO-CRUDO==               VTA00860
008700                          BY ==VTA-REG-CRUDO==.                   VTA00870
008800******************************************************************VTA00880
008900* ARCHIVO DE ORDENES DE VENTA YA DEPURADAS                        VTA00890
009000******************************************************************VTA00900
009100 FD  VTA-ARCHIVO-LIMPIO                                           VTA00910
009200     RECORDING MODE IS F                                          VTA00920
009300     LABEL RECORDS ARE STANDARD.                                  VTA00930
009400     COPY SALECLN REPLACING ==SALE-REGISTRO-LIMPIO==              VTA00940
009500                          BY ==VTA-REG-LIMPIO==.                  VTA00950
009600******************************************************************VTA00960
009700* REPORTE DE CIERRE DE CORRIDA (IMPRESO)                          VTA00970
009800******************************************************************VTA00980
009900 FD  VTA-ARCHIVO-REPORTE                                          VTA00990
010000     RECORDING MODE IS F                                          VTA01000
010100     LABEL RECORDS ARE STANDARD.                                  VTA01010
010200 01  WKS-LINEA-REPORTE          PIC X(80).                        VTA01020
010300 WORKING-STORAGE SECTION.                                         VTA01030
010400******************************************************************VTA01040
010500*               C A M P O S    D E    T R A B A J O               VTA01050
010600******************************************************************VTA01060
010700 01  WKS-CAMPOS-DE-TRABAJO.                                       VTA01070
010800     05  WKS-PROGRAMA            PIC X(08) VALUE 'SALESCLN'.      VTA01080
010900     05  FILLER                  PIC X(10) VALUE SPACES.          VTA01090
011000******************************************************************VTA01100
011100*          ESTADOS DE ARCHIVO (FILE STATUS)                       VTA01110
011200******************************************************************VTA01120
011300 01  WKS-ESTADOS-ARCHIVO.                                         VTA01130
011400     05  FS-VTAORW               PIC 9(02) VALUE ZEROS.           VTA01140
011500     05  FS-VTAOCL               PIC 9(02) VALUE ZEROS.           VTA01150
011600     05  FS-VTAORP               PIC 9(02) VALUE ZEROS.           VTA01160
011700     05  FILLER                  PIC X(02) VALUE SPACES.          VTA01170
011800******************************************************************VTA01180
011900*          SWITCHES Y RECURSOS DE CONTROL                         VTA01190
012000******************************************************************VTA01200
012100 77  WKS-FIN-ARCHIVO             PIC X(01) VALUE 'N'.             VTA01210
012200     88  FIN-VTAORW                        VALUE 'Y'.             VTA01220
012300 77  WKS-MAX-TABLA               PIC 9(05) COMP VALUE 9000.       VTA01230
012400 77  WKS-MAX-PRODUCTOS           PIC 9(05) COMP VALUE 500.        VTA01240
012500 77  WKS-TABLA-LLENA             PIC X(01) VALUE 'N'.             VTA01250
012600 77  WKS-SWAP-BANDERA            PIC X(01) VALUE 'N'.             VTA01260
012700 77  WKS-ENCONTRADO              PIC X(01) VALUE 'N'.             VTA01270
012800******************************************************************VTA01280
012900*          SUBINDICES Y CONTADORES DE TRABAJO                     VTA01290
013000******************************************************************VTA01300
013100 77  WKS-IX                      PIC 9(05) COMP VALUE ZERO.       VTA01310
013200 77  WKS-IT                      PIC 9(05) COMP VALUE ZERO.       VTA01320
013300 77  WKS-IP                      PIC 9(05) COMP VALUE ZERO.       VTA01330
013400 77  WKS-IY                      PIC 9(05) COMP VALUE ZERO.       VTA01340
013500 77  WKS-IZ                      PIC 9(05) COMP VALUE ZERO.       VTA01350
013600 77  WKS-CNT-CANTIDADES          PIC 9(05) COMP VALUE ZERO.       VTA01360
013700 77  WKS-CNT-PRECIOS             PIC 9(05) COMP VALUE ZERO.       VTA01370
013800 77  WKS-CONT-PRODUCTOS          PIC 9(05) COMP VALUE ZERO.       VTA01380
013900 77  WKS-POS-MEDIA-1             PIC 9(05) COMP VALUE ZERO.       VTA01390
014000 77  WKS-POS-MEDIA-2             PIC 9(05) COMP VALUE ZERO.       VTA01400
014100 77  WKS-TOPE-TOP10              PIC 9(05) COMP VALUE ZERO.       VTA01410
014200******************************************************************VTA01420
014300*          CONTADORES DE LA CORRIDA                               VTA01430
014400******************************************************************VTA01440
014500 01  WKS-CONTADORES.                                              VTA01450
014600     05  WKS-CONT-LEIDOS         PIC 9(07) COMP VALUE ZERO.       VTA01460
014700     05  WKS-CONT-GUARDADOS      PIC 9(07) COMP VALUE ZERO.       VTA01470
014800     05  WKS-CONT-DUPLICADOS     PIC 9(07) COMP VALUE ZERO.       VTA01480
014900     05  FILLER                  PIC X(04) VALUE SPACES.          VTA01490
015000******************************************************************VTA01500
015100*          TABLA DE ORDENES YA RETENIDAS (PARA DEDUPLICAR)        VTA01510
015200******************************************************************VTA01520
015300 01  WKS-TABLA-VENTAS.                                            VTA01530
015400     05  WKS-FILA-VENTA          PIC X(62)                        VTA01540
015500                                 OCCURS 9000 TIMES.               VTA01550
015600     05  FILLER                  PIC X(04) VALUE SPACES.          VTA01560
015700******************************************************************VTA01570
015800*          AREA DE TRABAJO/COMPARACION (ORDEN CRUDA DE 62 BYTES)  VTA01580
015900******************************************************************VTA01590
016000 01  WKS-REG-COMPARA             PIC X(62).                       VTA01600
016100 01  WKS-REG-COMPARA-R REDEFINES WKS-REG-COMPARA.                 VTA01610
016200     05  CMP-ORDEN-ID            PIC X(08).                       VTA01620
016300     05  CMP-FECHA-ORDEN         PIC X(10).                       VTA01630
016400     05  CMP-PRODUCTO            PIC X(20).                       VTA01640
016500     05  CMP-REGION              PIC X(12).                       VTA01650
016600     05  CMP-CANTIDAD-ALFA       PIC X(05).                       VTA01660
016700     05  CMP-CANTIDAD-NUM REDEFINES                               VTA01670
016800         CMP-CANTIDAD-ALFA       PIC 9(05).                       VTA01680
016900     05  CMP-PRECIO-ALFA         PIC X(07).                       VTA01690
017000     05  CMP-PRECIO-NUM REDEFINES                                 VTA01700
017100         CMP-PRECIO-ALFA         PIC 9(05)V99.                    VTA01710
017200******************************************************************VTA01720
017300*          VALORES PRESENTES DE CANTIDAD Y PRECIO (PARA MEDIANA)  VTA01730
017400******************************************************************VTA01740
017500 01  WKS-TABLA-CANTIDADES.                                        VTA01750
017600     05  WKS-VALOR-CANTIDAD      PIC 9(05)                        VTA01760
017700                                 OCCURS 9000 TIMES.               VTA01770
017800     05  FILLER                  PIC X(04) VALUE SPACES.          VTA01780
017900 01  WKS-TABLA-PRECIOS.                                           VTA01790
018000     05  WKS-VALOR-PRECIO        PIC 9(05)V99                     VTA01800
018100                                 OCCURS 9000 TIMES.               VTA01810
018200     05  FILLER                  PIC X(04) VALUE SPACES.          VTA01820
018300******************************************************************VTA01830
018400*          MEDIANAS CALCULADAS PARA LA IMPUTACION                 VTA01840
018500******************************************************************VTA01850
018600 01  WKS-MEDIANAS.                                                VTA01860
018700     05  WKS-MEDIANA-CANTIDAD    PIC 9(05) VALUE ZERO.            VTA01870
018800     05  WKS-MEDIANA-PRECIO      PIC 9(05)V99 VALUE ZERO.         VTA01880
018900     05  FILLER                  PIC X(04) VALUE SPACES.          VTA01890
019000******************************************************************VTA01900
019100*          CAMPOS DE INTERCAMBIO PARA LOS ORDENAMIENTOS           VTA01910
019200******************************************************************VTA01920
019300 77  WKS-TEMP-CANT               PIC 9(05) VALUE ZERO.            VTA01930
019400 77  WKS-TEMP-PREC               PIC 9(05)V99 VALUE ZERO.         VTA01940
019500 77  WKS-TEMP-NOMBRE             PIC X(20) VALUE SPACES.          VTA01950
019600 77  WKS-TEMP-INGRESO            PIC 9(09)V99 VALUE ZERO.         VTA01960
019700******************************************************************VTA01970
019800*          TABLA DE INGRESO ACUMULADO POR PRODUCTO                VTA01980
019900******************************************************************VTA01990
020000 01  WKS-TABLA-PRODUCTOS.                                         VTA02000
020100     05  WKS-FILA-PRODUCTO OCCURS 500 TIMES.                      VTA02010
020200         10  PRD-NOMBRE          PIC X(20).                       VTA02020
020300         10  PRD-INGRESO         PIC 9(09)V99.                    VTA02030
020400     05  FILLER                  PIC X(04) VALUE SPACES.          VTA02040
020500******************************************************************VTA02050
020600*          FECHA Y HORA DE LA CORRIDA (PARA EL ENCABEZADO)        VTA02060
020700******************************************************************VTA02070
020800 01  WKS-FECHA-EJECUCION         PIC 9(08) VALUE ZEROS.           VTA02080
020900 01  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.         VTA02090
021000     05  WKS-ANIO-EJEC           PIC 9(04).                       VTA02100
021100     05  WKS-MES-EJEC            PIC 9(02).                       VTA02110
021200     05  WKS-DIA-EJEC            PIC 9(02).                       VTA02120
021300 01  WKS-HORA-EJECUCION          PIC 9(06) VALUE ZEROS.           VTA02130
021400 01  WKS-HORA-EJECUCION-R REDEFINES WKS-HORA-EJECUCION.           VTA02140
021500     05  WKS-HH-EJEC             PIC 9(02).                       VTA02150
021600     05  WKS-MM-EJEC             PIC 9(02).                       VTA02160
021700     05  WKS-SS-EJEC             PIC 9(02).                       VTA02170
021800******************************************************************VTA02180
021900*          LINEAS DEL REPORTE DE CIERRE                           VTA02190
022000******************************************************************VTA02200
022100 01  WKS-TITULO-VTA              PIC X(80) VALUE                  VTA02210
022200     "                      SALES SUMMARY REPORT".                VTA02220
022300 01  WKS-NARRATIVA-VTA-1         PIC X(80) VALUE                  VTA02230
022400     " Cleaned and analyzed sales records, identified missing".   VTA02240
022500 01  WKS-NARRATIVA-VTA-2         PIC X(80) VALUE                  VTA02250
022600     " entries, and ranked top products by revenue.".             VTA02260
022700 01  WKS-LINEA-EN-BLANCO         PIC X(80) VALUE SPACES.          VTA02270
022800 01  WKS-ENCAB-METRICA.                                           VTA02280
022900     05  FILLER                  PIC X(01) VALUE SPACE.           VTA02290
023000     05  FILLER                  PIC X(30) VALUE 'METRIC'.        VTA02300
023100     05  FILLER                  PIC X(05) VALUE 'VALUE'.         VTA02310
023200     05  FILLER                  PIC X(44) VALUE SPACES.          VTA02320
023300 01  WKS-LINEA-METRICA.                                           VTA02330
023400     05  FILLER                  PIC X(01) VALUE SPACE.           VTA02340
023500     05  LIN-ETIQUETA            PIC X(30).                       VTA02350
023600     05  LIN-VALOR               PIC ZZ,ZZ9.                      VTA02360
023700     05  FILLER                  PIC X(43) VALUE SPACES.          VTA02370
023800 01  WKS-ENCAB-TOP10-TITULO      PIC X(80) VALUE                  VTA02380
023900     " TOP 10 PRODUCTS BY REVENUE".                               VTA02390
024000 01  WKS-ENCAB-TOP10-COL         PIC X(80) VALUE                  VTA02400
024100     " RANK  PRODUCT               REVENUE".                      VTA02410
024200 01  WKS-LINEA-TOP10.                                             VTA02420
024300     05  FILLER                  PIC X(03) VALUE SPACES.          VTA02430
024400     05  LIN-RANGO               PIC Z9.                          VTA02440
024500     05  FILLER                  PIC X(02) VALUE SPACES.          VTA02450
024600     05  LIN-PRODUCTO            PIC X(20).                       VTA02460
024700     05  FILLER                  PIC X(02) VALUE SPACES.          VTA02470
024800     05  LIN-INGRESO             PIC Z,ZZZ,ZZ9.99.                VTA02480
024900     05  FILLER                  PIC X(39) VALUE SPACES.          VTA02490
025000 PROCEDURE DIVISION.                                              VTA02500
025100******************************************************************VTA02510
025200*          SECCION PRINCIPAL - CONTROL DE LA CORRIDA              VTA02520
025300******************************************************************VTA02530
025400 000-MAIN SECTION.                                                VTA02540
025500     PERFORM 100-ABRIR-ARCHIVOS                                   VTA02550
025600     PERFORM 200-LEER-Y-DEPURAR                                   VTA02560
025700     PERFORM 400-CALCULAR-MEDIANAS                                VTA02570
025800     PERFORM 500-PROCESAR-Y-ESCRIBIR                              VTA02580
025900     PERFORM 600-ORDENAR-PRODUCTOS                                VTA02590
026000     PERFORM 700-EMITIR-REPORTE                                   VTA02600
026100     PERFORM 900-CERRAR-ARCHIVOS                                  VTA02610
026200     DISPLAY "SALESCLN - PROCESO DE VENTAS FINALIZADO"            VTA02620
026300             UPON CONSOLE                                         VTA02630
026400     STOP RUN.                                                    VTA02640
026500 000-MAIN-E. EXIT.                                                VTA02650
026600******************************************************************VTA02660
026700*          APERTURA DE LOS TRES ARCHIVOS DE LA CORRIDA            VTA02670
026800******************************************************************VTA02680
026900 100-ABRIR-ARCHIVOS SECTION.                                      VTA02690
027000     OPEN INPUT  VTA-ARCHIVO-CRUDO                                VTA02700
027100     IF FS-VTAORW NOT = 0                                         VTA02710
027200        DISPLAY "ERROR AL ABRIR VTA-ARCHIVO-CRUDO, FS = "         VTA02720
027300                FS-VTAORW UPON CONSOLE                            VTA02730
027400        MOVE 91 TO RETURN-CODE                                    VTA02740
027500        STOP RUN                                                  VTA02750
027600     END-IF                                                       VTA02760
027700     OPEN OUTPUT VTA-ARCHIVO-LIMPIO                               VTA02770
027800     IF FS-VTAOCL NOT = 0                                         VTA02780
027900        DISPLAY "ERROR AL ABRIR VTA-ARCHIVO-LIMPIO, FS = "        VTA02790
028000                FS-VTAOCL UPON CONSOLE                            VTA02800
028100        MOVE 91 TO RETURN-CODE                                    VTA02810
028200        STOP RUN                                                  VTA02820
028300     END-IF                                                       VTA02830
028400     OPEN OUTPUT VTA-ARCHIVO-REPORTE                              VTA02840
028500     IF FS-VTAORP NOT = 0                                         VTA02850
028600        DISPLAY "ERROR AL ABRIR VTA-ARCHIVO-REPORTE, FS = "       VTA02860
028700                FS-VTAORP UPON CONSOLE                            VTA02870
028800        MOVE 91 TO RETURN-CODE                                    VTA02880
028900        STOP RUN                                                  VTA02890
029000     END-IF.                                                      VTA02900
029100 100-ABRIR-ARCHIVOS-E. EXIT.                                      VTA02910
029200******************************************************************VTA02920
029300*          PASO 1 - LECTURA, DEDUPLICACION Y ACUMULACION DE       VTA02930
029400*          VALORES PRESENTES PARA LA MEDIANA                      VTA02940
029500******************************************************************VTA02950
029600 200-LEER-Y-DEPURAR SECTION.                                      VTA02960
029700     MOVE ZERO TO WKS-IX                                          VTA02970
029800     PERFORM 210-LEER-CRUDO                                       VTA02980
029900     PERFORM 205-PROCESAR-UNO-CRUDO THRU 205-PROCESAR-UNO-CRUDO-E VTA02990
030000             UNTIL FIN-VTAORW.                                    VTA03000
030100 200-LEER-Y-DEPURAR-E. EXIT.                                      VTA03010
030200******************************************************************VTA03020
030300*          PROCESA UN REGISTRO CRUDO YA LEIDO Y LEE EL SIGUIENTE  VTA03030
030400******************************************************************VTA03040
030500 205-PROCESAR-UNO-CRUDO SECTION.                                  VTA03050
030600     PERFORM 220-VALIDAR-DUPLICADO                                VTA03060
030700     IF WKS-TABLA-LLENA NOT = 'S'                                 VTA03070
030800        PERFORM 225-ACUMULAR-VALORES-PRESENTES                    VTA03080
030900     END-IF                                                       VTA03090
031000     PERFORM 210-LEER-CRUDO.                                      VTA03100
031100 205-PROCESAR-UNO-CRUDO-E. EXIT.                                  VTA03110
031200******************************************************************VTA03120
031300*          LECTURA DE UN REGISTRO CRUDO                           VTA03130
031400******************************************************************VTA03140
031500 210-LEER-CRUDO SECTION.                                          VTA03150
031600     READ VTA-ARCHIVO-CRUDO                                       VTA03160
031700          AT END                                                  VTA03170
031800               MOVE 'Y' TO WKS-FIN-ARCHIVO                        VTA03180
031900          NOT AT END                                              VTA03190
032000               ADD 1 TO WKS-CONT-LEIDOS                           VTA03200
032100     END-READ.                                                    VTA03210
032200 210-LEER-CRUDO-E. EXIT.                                          VTA03220
032300******************************************************************VTA03230
032400*          BUSQUEDA LINEAL EN LA TABLA DE RETENIDAS               VTA03240
032500******************************************************************VTA03250
032600*          SI LA ORDEN YA EXISTE SE MARCA COMO DUPLICADA Y NO     VTA03260
032700*          SE AGREGA A LA TABLA NI AL ARCHIVO DE SALIDA           VTA03270
032800******************************************************************VTA03280
032900 220-VALIDAR-DUPLICADO SECTION.                                   VTA03290
033000     MOVE 'N' TO WKS-TABLA-LLENA                                  VTA03300
033100     MOVE VTA-REG-CRUDO TO WKS-REG-COMPARA                        VTA03310
033200     MOVE ZERO TO WKS-IY                                          VTA03320
033300     MOVE ZERO TO WKS-IT                                          VTA03330
033400     PERFORM 227-COMPARAR-FILA THRU 227-COMPARAR-FILA-E           VTA03340
033500             VARYING WKS-IT FROM 1 BY 1                           VTA03350
033600             UNTIL WKS-IT > WKS-IX                                VTA03360
033700     IF WKS-IY = 1                                                VTA03370
033800        ADD 1 TO WKS-CONT-DUPLICADOS                              VTA03380
033900        MOVE 'S' TO WKS-TABLA-LLENA                               VTA03390
034000     ELSE                                                         VTA03400
034100        IF WKS-IX >= WKS-MAX-TABLA                                VTA03410
034200           DISPLAY "TABLA DE VENTAS LLENA, SE DESCARTA LA "       VTA03420
034300                   "ORDEN" UPON CONSOLE                           VTA03430
034400           MOVE 'S' TO WKS-TABLA-LLENA                            VTA03440
034500        ELSE                                                      VTA03450
034600           ADD 1 TO WKS-IX                                        VTA03460
034700           MOVE WKS-REG-COMPARA TO WKS-FILA-VENTA (WKS-IX)        VTA03470
034800        END-IF                                                    VTA03480
034900     END-IF.                                                      VTA03490
035000 220-VALIDAR-DUPLICADO-E. EXIT.                                   VTA03500
035100******************************************************************VTA03510
035200*          COMPARA UNA FILA DE LA TABLA CONTRA LA ORDEN ACTUAL    VTA03520
035300******************************************************************VTA03530
035400 227-COMPARAR-FILA SECTION.                                       VTA03540
035500     IF WKS-FILA-VENTA (WKS-IT) = WKS-REG-COMPARA                 VTA03550
035600        MOVE 1 TO WKS-IY                                          VTA03560
035700        MOVE WKS-IX TO WKS-IT                                     VTA03570
035800     END-IF.                                                      VTA03580
035900 227-COMPARAR-FILA-E. EXIT.                                       VTA03590
036000******************************************************************VTA03600
036100*          ACUMULA LOS VALORES PRESENTES DE CANTIDAD Y PRECIO     VTA03610
036200*          (EN BLANCO NO PARTICIPAN EN EL CALCULO DE LA MEDIANA)  VTA03620
036300******************************************************************VTA03630
036400 225-ACUMULAR-VALORES-PRESENTES SECTION.                          VTA03640
036500     IF CMP-CANTIDAD-ALFA NOT = SPACES                            VTA03650
036600        ADD 1 TO WKS-CNT-CANTIDADES                               VTA03660
036700        MOVE CMP-CANTIDAD-NUM                                     VTA03670
036800             TO WKS-VALOR-CANTIDAD (WKS-CNT-CANTIDADES)           VTA03680
036900     END-IF                                                       VTA03690
037000     IF CMP-PRECIO-ALFA NOT = SPACES                              VTA03700
037100        ADD 1 TO WKS-CNT-PRECIOS                                  VTA03710
037200        MOVE CMP-PRECIO-NUM                                       VTA03720
037300             TO WKS-VALOR-PRECIO (WKS-CNT-PRECIOS)                VTA03730
037400     END-IF.                                                      VTA03740
037500 225-ACUMULAR-VALORES-PRESENTES-E. EXIT.                          VTA03750
037600******************************************************************VTA03760
037700*          PASO INTERMEDIO - CALCULO DE LAS DOS MEDIANAS          VTA03770
037800******************************************************************VTA03780
037900 400-CALCULAR-MEDIANAS SECTION.                                   VTA03790
038000     PERFORM 410-ORDENAR-CANTIDADES                               VTA03800
038100     PERFORM 420-ORDENAR-PRECIOS                                  VTA03810
038200     PERFORM 430-OBTENER-MEDIANA-CANTIDAD                         VTA03820
038300     PERFORM 440-OBTENER-MEDIANA-PRECIO.                          VTA03830
038400 400-CALCULAR-MEDIANAS-E. EXIT.                                   VTA03840
038500******************************************************************VTA03850
038600*          ORDENAMIENTO ASCENDENTE DE LAS CANTIDADES PRESENTES    VTA03860
038700*          (BURBUJA, IGUAL QUE EL ORDENAMIENTO DE PRECIOS)        VTA03870
038800******************************************************************VTA03880
038900 410-ORDENAR-CANTIDADES SECTION.                                  VTA03890
039000     MOVE 'S' TO WKS-SWAP-BANDERA                                 VTA03900
039100     PERFORM 412-PASADA-CANTIDAD THRU 412-PASADA-CANTIDAD-E       VTA03910
039200             UNTIL WKS-SWAP-BANDERA = 'N'.                        VTA03920
039300 410-ORDENAR-CANTIDADES-E. EXIT.                                  VTA03930
039400******************************************************************VTA03940
039500*          UNA PASADA DE LA BURBUJA SOBRE LAS CANTIDADES          VTA03950
039600******************************************************************VTA03960
039700 412-PASADA-CANTIDAD SECTION.                                     VTA03970
039800     MOVE 'N' TO WKS-SWAP-BANDERA                                 VTA03980
039900     PERFORM 414-COMPARAR-PAR-CANT THRU 414-COMPARAR-PAR-CANT-E   VTA03990
040000             VARYING WKS-IT FROM 1 BY 1                           VTA04000
040100             UNTIL WKS-IT >= WKS-CNT-CANTIDADES.                  VTA04010
040200 412-PASADA-CANTIDAD-E. EXIT.                                     VTA04020
040300******************************************************************VTA04030
040400*          COMPARA Y, DE SER NECESARIO, INTERCAMBIA UN PAR        VTA04040
040500******************************************************************VTA04050
040600 414-COMPARAR-PAR-CANT SECTION.                                   VTA04060
040700     IF WKS-VALOR-CANTIDAD (WKS-IT) >                             VTA04070
040800        WKS-VALOR-CANTIDAD (WKS-IT + 1)                           VTA04080
040900        MOVE WKS-VALOR-CANTIDAD (WKS-IT)     TO WKS-TEMP-CANT     VTA04090
041000        MOVE WKS-VALOR-CANTIDAD (WKS-IT + 1)                      VTA04100
041100             TO WKS-VALOR-CANTIDAD (WKS-IT)                       VTA04110
041200        MOVE WKS-TEMP-CANT                                        VTA04120
041300             TO WKS-VALOR-CANTIDAD (WKS-IT + 1)                   VTA04130
041400        MOVE 'S' TO WKS-SWAP-BANDERA                              VTA04140
041500     END-IF.                                                      VTA04150
041600 414-COMPARAR-PAR-CANT-E. EXIT.                                   VTA04160
041700******************************************************************VTA04170
041800*          ORDENAMIENTO ASCENDENTE DE LOS PRECIOS PRESENTES       VTA04180
041900******************************************************************VTA04190
042000 420-ORDENAR-PRECIOS SECTION.                                     VTA04200
042100     MOVE 'S' TO WKS-SWAP-BANDERA                                 VTA04210
042200     PERFORM 422-PASADA-PRECIO THRU 422-PASADA-PRECIO-E           VTA04220
042300             UNTIL WKS-SWAP-BANDERA = 'N'.                        VTA04230
042400 420-ORDENAR-PRECIOS-E. EXIT.                                     VTA04240
042500******************************************************************VTA04250
042600*          UNA PASADA DE LA BURBUJA SOBRE LOS PRECIOS             VTA04260
042700******************************************************************VTA04270
042800 422-PASADA-PRECIO SECTION.                                       VTA04280
042900     MOVE 'N' TO WKS-SWAP-BANDERA                                 VTA04290
043000     PERFORM 424-COMPARAR-PAR-PREC THRU 424-COMPARAR-PAR-PREC-E   VTA04300
043100             VARYING WKS-IT FROM 1 BY 1                           VTA04310
043200             UNTIL WKS-IT >= WKS-CNT-PRECIOS.                     VTA04320
043300 422-PASADA-PRECIO-E. EXIT.                                       VTA04330
043400******************************************************************VTA04340
043500*          COMPARA Y, DE SER NECESARIO, INTERCAMBIA UN PAR        VTA04350
043600******************************************************************VTA04360
043700 424-COMPARAR-PAR-PREC SECTION.                                   VTA04370
043800     IF WKS-VALOR-PRECIO (WKS-IT) >                               VTA04380
043900        WKS-VALOR-PRECIO (WKS-IT + 1)                             VTA04390
044000        MOVE WKS-VALOR-PRECIO (WKS-IT)       TO WKS-TEMP-PREC     VTA04400
044100        MOVE WKS-VALOR-PRECIO (WKS-IT + 1)                        VTA04410
044200             TO WKS-VALOR-PRECIO (WKS-IT)                         VTA04420
044300        MOVE WKS-TEMP-PREC                                        VTA04430
044400             TO WKS-VALOR-PRECIO (WKS-IT + 1)                     VTA04440
044500        MOVE 'S' TO WKS-SWAP-BANDERA                              VTA04450
044600     END-IF.                                                      VTA04460
044700 424-COMPARAR-PAR-PREC-E. EXIT.                                   VTA04470
044800******************************************************************VTA04480
044900*          MEDIANA DE CANTIDAD - IMPAR TOMA EL VALOR CENTRAL,     VTA04490
045000*          PAR TRUNCA EL PROMEDIO DE LOS DOS CENTRALES (PISO)     VTA04500
045100******************************************************************VTA04510
045200 430-OBTENER-MEDIANA-CANTIDAD SECTION.                            VTA04520
045300     IF WKS-CNT-CANTIDADES = ZERO                                 VTA04530
045400        MOVE ZERO TO WKS-MEDIANA-CANTIDAD                         VTA04540
045500     ELSE                                                         VTA04550
045600        DIVIDE WKS-CNT-CANTIDADES BY 2                            VTA04560
045700               GIVING WKS-POS-MEDIA-1                             VTA04570
045800               REMAINDER WKS-IY                                   VTA04580
045900        IF WKS-IY = 1                                             VTA04590
046000           COMPUTE WKS-POS-MEDIA-1 = WKS-POS-MEDIA-1 + 1          VTA04600
046100           MOVE WKS-VALOR-CANTIDAD (WKS-POS-MEDIA-1)              VTA04610
046200                TO WKS-MEDIANA-CANTIDAD                           VTA04620
046300        ELSE                                                      VTA04630
046400           COMPUTE WKS-POS-MEDIA-2 = WKS-POS-MEDIA-1 + 1          VTA04640
046500           COMPUTE WKS-MEDIANA-CANTIDAD =                         VTA04650
046600              (WKS-VALOR-CANTIDAD (WKS-POS-MEDIA-1) +             VTA04660
046700               WKS-VALOR-CANTIDAD (WKS-POS-MEDIA-2)) / 2          VTA04670
046800        END-IF                                                    VTA04680
046900     END-IF.                                                      VTA04690
047000 430-OBTENER-MEDIANA-CANTIDAD-E. EXIT.                            VTA04700
047100******************************************************************VTA04710
047200*          MEDIANA DE PRECIO - IGUAL QUE CANTIDAD PERO EL         VTA04720
047300*          PROMEDIO DE LOS DOS CENTRALES SE REDONDEA (NO TRUNCA)  VTA04730
047400******************************************************************VTA04740
047500 440-OBTENER-MEDIANA-PRECIO SECTION.                              VTA04750
047600     IF WKS-CNT-PRECIOS = ZERO                                    VTA04760
047700        MOVE ZERO TO WKS-MEDIANA-PRECIO                           VTA04770
047800     ELSE                                                         VTA04780
047900        DIVIDE WKS-CNT-PRECIOS BY 2                               VTA04790
048000               GIVING WKS-POS-MEDIA-1                             VTA04800
048100               REMAINDER WKS-IY                                   VTA04810
048200        IF WKS-IY = 1                                             VTA04820
048300           COMPUTE WKS-POS-MEDIA-1 = WKS-POS-MEDIA-1 + 1          VTA04830
048400           MOVE WKS-VALOR-PRECIO (WKS-POS-MEDIA-1)                VTA04840
048500                TO WKS-MEDIANA-PRECIO                             VTA04850
048600        ELSE                                                      VTA04860
048700           COMPUTE WKS-POS-MEDIA-2 = WKS-POS-MEDIA-1 + 1          VTA04870
048800           COMPUTE WKS-MEDIANA-PRECIO ROUNDED =                   VTA04880
048900              (WKS-VALOR-PRECIO (WKS-POS-MEDIA-1) +               VTA04890
049000               WKS-VALOR-PRECIO (WKS-POS-MEDIA-2)) / 2            VTA04900
049100        END-IF                                                    VTA04910
049200     END-IF.                                                      VTA04920
049300 440-OBTENER-MEDIANA-PRECIO-E. EXIT.                              VTA04930
049400******************************************************************VTA04940
049500*          PASO 2 - IMPUTACION, CALCULO DE INGRESO, ESCRITURA Y   VTA04950
049600*          ACUMULACION DEL INGRESO POR PRODUCTO                   VTA04960
049700******************************************************************VTA04970
049800 500-PROCESAR-Y-ESCRIBIR SECTION.                                 VTA04980
049900     MOVE ZERO TO WKS-IP                                          VTA04990
050000     PERFORM 510-PROCESAR-UNA-VENTA THRU 510-PROCESAR-UNA-VENTA-E VTA05000
050100             VARYING WKS-IP FROM 1 BY 1                           VTA05010
050200             UNTIL WKS-IP > WKS-IX.                               VTA05020
050300 500-PROCESAR-Y-ESCRIBIR-E. EXIT.                                 VTA05030
050400******************************************************************VTA05040
050500*          IMPUTA, CALCULA EL INGRESO Y ESCRIBE UNA ORDEN LIMPIA  VTA05050
050600******************************************************************VTA05060
050700 510-PROCESAR-UNA-VENTA SECTION.                                  VTA05070
050800     MOVE WKS-FILA-VENTA (WKS-IP) TO WKS-REG-COMPARA              VTA05080
050900     MOVE CMP-ORDEN-ID              TO SLC-ORDEN-ID               VTA05090
051000     MOVE CMP-FECHA-ORDEN           TO SLC-FECHA-ORDEN            VTA05100
051100     MOVE CMP-PRODUCTO              TO SLC-PRODUCTO               VTA05110
051200     MOVE CMP-REGION                TO SLC-REGION                 VTA05120
051300     IF SLC-PRODUCTO = SPACES                                     VTA05130
051400        MOVE "Unknown" TO SLC-PRODUCTO                            VTA05140
051500     END-IF                                                       VTA05150
051600     IF SLC-REGION = SPACES                                       VTA05160
051700        MOVE "Unknown" TO SLC-REGION                              VTA05170
051800     END-IF                                                       VTA05180
051900     IF CMP-CANTIDAD-ALFA = SPACES                                VTA05190
052000        MOVE WKS-MEDIANA-CANTIDAD TO SLC-CANTIDAD                 VTA05200
052100     ELSE                                                         VTA05210
052200        MOVE CMP-CANTIDAD-NUM     TO SLC-CANTIDAD                 VTA05220
052300     END-IF                                                       VTA05230
052400     IF CMP-PRECIO-ALFA = SPACES                                  VTA05240
052500        MOVE WKS-MEDIANA-PRECIO   TO SLC-PRECIO                   VTA05250
052600     ELSE                                                         VTA05260
052700        MOVE CMP-PRECIO-NUM       TO SLC-PRECIO                   VTA05270
052800     END-IF                                                       VTA05280
052900     COMPUTE SLC-INGRESO = SLC-CANTIDAD * SLC-PRECIO              VTA05290
053000     PERFORM 520-ESCRIBIR-LIMPIO                                  VTA05300
053100     PERFORM 530-ACUMULAR-PRODUCTO.                               VTA05310
053200 510-PROCESAR-UNA-VENTA-E. EXIT.                                  VTA05320
053300******************************************************************VTA05330
053400*          ESCRITURA DE LA ORDEN YA DEPURADA                      VTA05340
053500******************************************************************VTA05350
053600 520-ESCRIBIR-LIMPIO SECTION.                                     VTA05360
053700     WRITE VTA-REG-LIMPIO                                         VTA05370
053800     IF FS-VTAOCL NOT = 0                                         VTA05380
053900        DISPLAY "ERROR AL ESCRIBIR VTA-ARCHIVO-LIMPIO, FS = "     VTA05390
054000                FS-VTAOCL UPON CONSOLE                            VTA05400
054100        MOVE 91 TO RETURN-CODE                                    VTA05410
054200        STOP RUN                                                  VTA05420
054300     END-IF                                                       VTA05430
054400     ADD 1 TO WKS-CONT-GUARDADOS.                                 VTA05440
054500 520-ESCRIBIR-LIMPIO-E. EXIT.                                     VTA05450
054600******************************************************************VTA05460
054700*          BUSCA EL PRODUCTO EN LA TABLA Y ACUMULA SU INGRESO,    VTA05470
054800*          O LO AGREGA SI ES LA PRIMERA VEZ QUE APARECE           VTA05480
054900******************************************************************VTA05490
055000 530-ACUMULAR-PRODUCTO SECTION.                                   VTA05500
055100     MOVE 'N' TO WKS-ENCONTRADO                                   VTA05510
055200     MOVE ZERO TO WKS-IZ                                          VTA05520
055300     PERFORM 535-BUSCAR-PRODUCTO THRU 535-BUSCAR-PRODUCTO-E       VTA05530
055400             VARYING WKS-IZ FROM 1 BY 1                           VTA05540
055500             UNTIL WKS-IZ > WKS-CONT-PRODUCTOS                    VTA05550
055600     IF WKS-ENCONTRADO NOT = 'S'                                  VTA05560
055700        IF WKS-CONT-PRODUCTOS < WKS-MAX-PRODUCTOS                 VTA05570
055800           ADD 1 TO WKS-CONT-PRODUCTOS                            VTA05580
055900           MOVE SLC-PRODUCTO TO PRD-NOMBRE (WKS-CONT-PRODUCTOS)   VTA05590
056000           MOVE SLC-INGRESO TO PRD-INGRESO (WKS-CONT-PRODUCTOS)   VTA05600
056100        ELSE                                                      VTA05610
056200           DISPLAY "TABLA DE PRODUCTOS LLENA, SE OMITE "          VTA05620
056300                   SLC-PRODUCTO UPON CONSOLE                      VTA05630
056400        END-IF                                                    VTA05640
056500     END-IF.                                                      VTA05650
056600 530-ACUMULAR-PRODUCTO-E. EXIT.                                   VTA05660
056700******************************************************************VTA05670
056800*          COMPARA UNA FILA DE LA TABLA DE PRODUCTOS CONTRA EL    VTA05680
056900*          PRODUCTO ACTUAL Y ACUMULA EL INGRESO SI COINCIDE       VTA05690
057000******************************************************************VTA05700
057100 535-BUSCAR-PRODUCTO SECTION.                                     VTA05710
057200     IF PRD-NOMBRE (WKS-IZ) = SLC-PRODUCTO                        VTA05720
057300        ADD SLC-INGRESO TO PRD-INGRESO (WKS-IZ)                   VTA05730
057400        MOVE 'S' TO WKS-ENCONTRADO                                VTA05740
057500        MOVE WKS-CONT-PRODUCTOS TO WKS-IZ                         VTA05750
057600     END-IF.                                                      VTA05760
057700 535-BUSCAR-PRODUCTO-E. EXIT.                                     VTA05770
057800******************************************************************VTA05780
057900*          ORDENAMIENTO DESCENDENTE DEL INGRESO POR PRODUCTO      VTA05790
058000*          (BURBUJA ESTABLE - NO INTERCAMBIA EN CASO DE EMPATE,   VTA05800
058100*          POR LO QUE EL PRIMER PRODUCTO ENCONTRADO QUEDA PRIMERO)VTA05810
058200******************************************************************VTA05820
058300 600-ORDENAR-PRODUCTOS SECTION.                                   VTA05830
058400     MOVE 'S' TO WKS-SWAP-BANDERA                                 VTA05840
058500     PERFORM 610-PASADA-PRODUCTO THRU 610-PASADA-PRODUCTO-E       VTA05850
058600             UNTIL WKS-SWAP-BANDERA = 'N'.                        VTA05860
058700 600-ORDENAR-PRODUCTOS-E. EXIT.                                   VTA05870
058800******************************************************************VTA05880
058900*          UNA PASADA DE LA BURBUJA SOBRE LA TABLA DE PRODUCTOS   VTA05890
059000******************************************************************VTA05900
059100 610-PASADA-PRODUCTO SECTION.                                     VTA05910
059200     MOVE 'N' TO WKS-SWAP-BANDERA                                 VTA05920
059300     PERFORM 615-COMPARAR-PAR-PRODUCTO THRU                       VTA05930
059400             615-COMPARAR-PAR-PRODUCTO-E                          VTA05940
059500             VARYING WKS-IZ FROM 1 BY 1                           VTA05950
059600             UNTIL WKS-IZ >= WKS-CONT-PRODUCTOS.                  VTA05960
059700 610-PASADA-PRODUCTO-E. EXIT.                                     VTA05970
059800******************************************************************VTA05980
059900*          COMPARA Y, DE SER NECESARIO, INTERCAMBIA UN PAR DE     VTA05990
060000*          PRODUCTOS (SOLO SI EL SIGUIENTE TIENE MAYOR INGRESO)   VTA06000
060100******************************************************************VTA06010
060200 615-COMPARAR-PAR-PRODUCTO SECTION.                               VTA06020
060300     IF PRD-INGRESO (WKS-IZ) < PRD-INGRESO (WKS-IZ + 1)           VTA06030
060400        MOVE PRD-NOMBRE (WKS-IZ)       TO WKS-TEMP-NOMBRE         VTA06040
060500        MOVE PRD-INGRESO (WKS-IZ)      TO WKS-TEMP-INGRESO        VTA06050
060600        MOVE PRD-NOMBRE (WKS-IZ + 1)   TO PRD-NOMBRE (WKS-IZ)     VTA06060
060700        MOVE PRD-INGRESO (WKS-IZ + 1)  TO PRD-INGRESO (WKS-IZ)    VTA06070
060800        MOVE WKS-TEMP-NOMBRE                                      VTA06080
060900             TO PRD-NOMBRE (WKS-IZ + 1)                           VTA06090
061000        MOVE WKS-TEMP-INGRESO                                     VTA06100
061100             TO PRD-INGRESO (WKS-IZ + 1)                          VTA06110
061200        MOVE 'S' TO WKS-SWAP-BANDERA                              VTA06120
061300     END-IF.                                                      VTA06130
061400 615-COMPARAR-PAR-PRODUCTO-E. EXIT.                               VTA06140
061500******************************************************************VTA06150
061600*          IMPRESION DEL REPORTE DE CIERRE DE CORRIDA             VTA06160
061700******************************************************************VTA06170
061800 700-EMITIR-REPORTE SECTION.                                      VTA06180
061900     MOVE WKS-TITULO-VTA TO WKS-LINEA-REPORTE                     VTA06190
062000     WRITE WKS-LINEA-REPORTE                                      VTA06200
062100     MOVE WKS-NARRATIVA-VTA-1 TO WKS-LINEA-REPORTE                VTA06210
062200     WRITE WKS-LINEA-REPORTE                                      VTA06220
062300     MOVE WKS-NARRATIVA-VTA-2 TO WKS-LINEA-REPORTE                VTA06230
062400     WRITE WKS-LINEA-REPORTE                                      VTA06240
062500     MOVE WKS-LINEA-EN-BLANCO TO WKS-LINEA-REPORTE                VTA06250
062600     WRITE WKS-LINEA-REPORTE                                      VTA06260
062700     MOVE WKS-ENCAB-METRICA TO WKS-LINEA-REPORTE                  VTA06270
062800     WRITE WKS-LINEA-REPORTE                                      VTA06280
062900     MOVE "ROWS (RAW)"          TO LIN-ETIQUETA                   VTA06290
063000     MOVE WKS-CONT-LEIDOS          TO LIN-VALOR                   VTA06300
063100     MOVE WKS-LINEA-METRICA        TO WKS-LINEA-REPORTE           VTA06310
063200     WRITE WKS-LINEA-REPORTE                                      VTA06320
063300     MOVE "ROWS (CLEAN)"        TO LIN-ETIQUETA                   VTA06330
063400     MOVE WKS-CONT-GUARDADOS       TO LIN-VALOR                   VTA06340
063500     MOVE WKS-LINEA-METRICA        TO WKS-LINEA-REPORTE           VTA06350
063600     WRITE WKS-LINEA-REPORTE                                      VTA06360
063700     MOVE "REMOVED DUPLICATES"  TO LIN-ETIQUETA                   VTA06370
063800     MOVE WKS-CONT-DUPLICADOS      TO LIN-VALOR                   VTA06380
063900     MOVE WKS-LINEA-METRICA        TO WKS-LINEA-REPORTE           VTA06390
064000     WRITE WKS-LINEA-REPORTE                                      VTA06400
064100     MOVE WKS-LINEA-EN-BLANCO TO WKS-LINEA-REPORTE                VTA06410
064200     WRITE WKS-LINEA-REPORTE                                      VTA06420
064300     MOVE WKS-ENCAB-TOP10-TITULO TO WKS-LINEA-REPORTE             VTA06430
064400     WRITE WKS-LINEA-REPORTE                                      VTA06440
064500     MOVE WKS-ENCAB-TOP10-COL TO WKS-LINEA-REPORTE                VTA06450
064600     WRITE WKS-LINEA-REPORTE                                      VTA06460
064700     PERFORM 710-DETERMINAR-TOPE                                  VTA06470
064800     MOVE ZERO TO WKS-IZ                                          VTA06480
064900     PERFORM 720-EMITIR-FILA-TOP10 THRU 720-EMITIR-FILA-TOP10-E   VTA06490
065000             VARYING WKS-IZ FROM 1 BY 1                           VTA06500
065100             UNTIL WKS-IZ > WKS-TOPE-TOP10.                       VTA06510
065200 700-EMITIR-REPORTE-E. EXIT.                                      VTA06520
065300******************************************************************VTA06530
065400*          DETERMINA CUANTOS PRODUCTOS ENTRAN AL TOP 10           VTA06540
065500******************************************************************VTA06550
065600 710-DETERMINAR-TOPE SECTION.                                     VTA06560
065700     IF WKS-CONT-PRODUCTOS > 10                                   VTA06570
065800        MOVE 10 TO WKS-TOPE-TOP10                                 VTA06580
065900     ELSE                                                         VTA06590
066000        MOVE WKS-CONT-PRODUCTOS TO WKS-TOPE-TOP10                 VTA06600
066100     END-IF.                                                      VTA06610
066200 710-DETERMINAR-TOPE-E. EXIT.                                     VTA06620
066300******************************************************************VTA06630
066400*          EMITE UNA FILA DEL RANKING TOP 10                      VTA06640
066500******************************************************************VTA06650
066600 720-EMITIR-FILA-TOP10 SECTION.                                   VTA06660
066700     MOVE WKS-IZ               TO LIN-RANGO                       VTA06670
066800     MOVE PRD-NOMBRE (WKS-IZ)  TO LIN-PRODUCTO                    VTA06680
066900     MOVE PRD-INGRESO (WKS-IZ) TO LIN-INGRESO                     VTA06690
067000     MOVE WKS-LINEA-TOP10      TO WKS-LINEA-REPORTE               VTA06700
067100     WRITE WKS-LINEA-REPORTE.                                     VTA06710
067200 720-EMITIR-FILA-TOP10-E. EXIT.                                   VTA06720
067300******************************************************************VTA06730
067400*          CIERRE DE LOS TRES ARCHIVOS DE LA CORRIDA              VTA06740
067500******************************************************************VTA06750
067600 900-CERRAR-ARCHIVOS SECTION.                                     VTA06760
067700     CLOSE VTA-ARCHIVO-CRUDO                                      VTA06770
067800           VTA-ARCHIVO-LIMPIO                                     VTA06780
067900           VTA-ARCHIVO-REPORTE.                                   VTA06790
068000 900-CERRAR-ARCHIVOS-E. EXIT.                                     VTA06800
