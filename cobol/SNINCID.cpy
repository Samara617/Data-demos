000100******************************************************************SNI00010
000200*               C O P Y B O O K   S N I N C I D                  *SNI00020
000300*          MAESTRO DE INCIDENTE MESA DE SERVICIO (C/L)           *SNI00030
000400******************************************************************SNI00040
000500* FECHA       : 10/02/2024                                       *SNI00050
000600* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *SNI00060
000700* APLICACION  : MESA DE SERVICIO                                 *SNI00070
000800* DESCRIPCION : LAYOUT DEL INCIDENTE TAL COMO LLEGA DE LA MESA    SNI00080
000900*             : DE SERVICIO. EL LAYOUT DE SALIDA ES IDENTICO AL   SNI00090
001000*             : DE ENTRADA (SOLO SE IMPUTAN BLANCOS), POR LO QUE  SNI00100
001100*             : SE COMPARTE UN SOLO COPYBOOK PARA AMBOS ARCHIVOS. SNI00110
001200* CAMBIOS     :                                                  *SNI00120
001300*   10/02/2024 EEDR TK-40502 CREACION DEL COPYBOOK               *SNI00130
001310*   10/08/2026 EEDR TK-41188 SE QUITA EL FILLER DE CIERRE, EL    *SNI00131
001320*             : REGISTRO DE INCIDENTE VIENE EXACTO A 84          *SNI00132
001330*             : POSICIONES Y EL FILLER LO DESCUADRABA.           *SNI00133
001400******************************************************************SNI00140
001500 01  SN-REGISTRO-INCIDENTE.                                       SNI00150
001600     05  SNI-NUMERO-INCIDENTE        PIC X(10).                   SNI00160
001700     05  SNI-FECHA-APERTURA          PIC X(10).                   SNI00170
001800     05  SNI-PRIORIDAD               PIC X(12).                   SNI00180
001900     05  SNI-GRUPO-ASIGNADO          PIC X(20).                   SNI00190
002000     05  SNI-ASIGNADO-A              PIC X(20).                   SNI00200
002100     05  SNI-ESTADO                  PIC X(12).                   SNI00210
