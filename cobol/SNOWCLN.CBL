000100******************************************************************SNW00010
000200* FECHA       : 14/02/2024                                      * SNW00020
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *SNW00030
000400* APLICACION  : MESA DE SERVICIO                                 *SNW00040
000500* PROGRAMA    : INC1C001                                         *SNW00050
000600* TIPO        : BATCH                                            *SNW00060
000700* DESCRIPCION : DEPURA EL ARCHIVO CRUDO DE INCIDENTES DE MESA DE *SNW00070
000800*             : SERVICIO, ELIMINA REGISTROS DUPLICADOS, IMPUTA   *SNW00080
000900*             : PRIORIDAD/GRUPO/ASIGNADO EN BLANCO Y EMITE UN    *SNW00090
001000*             : REPORTE CON LOS CONTEOS DEL CORRIDO.             *SNW00100
001100* ARCHIVOS    : SNINRW=ENTRADA, SNINCL=SALIDA, SNINRP=REPORTE    *SNW00110
001200* ACCION (ES) : NO APLICA (CORRIDA BATCH UNICA)                  *SNW00120
001300* PROGRAMA(S) : NO APLICA                                        *SNW00130
001400* BPM/RATIONAL: 241107                                           *SNW00140
001500* NOMBRE      : DEPURACION Y REPORTE DE INCIDENTES               *SNW00150
001600******************************************************************SNW00160
001700 IDENTIFICATION DIVISION.                                         SNW00170
001800 PROGRAM-ID.                     SNOWCLN.                         SNW00180
001900 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.      SNW00190
002000 INSTALLATION.                   MESA DE SERVICIO - PROCESO BATCH.SNW00200
002100 DATE-WRITTEN.                   14/02/1987.                      SNW00210
002200 DATE-COMPILED.                                                   SNW00220
002300 SECURITY.                       USO INTERNO - SOLO PERSONAL      SNW00230
002400                                 AUTORIZADO.                      SNW00240
002500******************************************************************SNW00250
002600*                   B I T A C O R A   D E   C A M B I O S         SNW00260
002700******************************************************************SNW00270
002800*   14/02/1987 EEDR TK-00931 VERSION ORIGINAL, DEPURA INCIDENTES *SNW00280
002900*             : DE LA MESA DE SERVICIO CONTRA EL MAESTRO DE      *SNW00290
003000*             : TICKETS DE AQUELLA EPOCA.                        *SNW00300
003100*   11/03/1989 EEDR TK-01184 SE AGREGA CONTEO DE DUPLICADOS AL   *SNW00310
003200*             : REPORTE DE CIERRE DE CORRIDA.                    *SNW00320
003300*   22/07/1992 JMRV TK-02477 SE CAMBIA EL DEFAULT DE ASIGNADO A  *SNW00330
003400*             : DE 'SIN ASIGNAR' A 'unassigned' POR ESTANDAR     *SNW00340
003500*             : DE LA NUEVA MESA DE SERVICIO CORPORATIVA.        *SNW00350
003600*   30/01/1995 EEDR TK-03009 SE AMPLIA GRUPO-ASIGNADO DE 12 A 20 *SNW00360
003700*             : POSICIONES PARA LOS NUEVOS GRUPOS DE SOPORTE.    *SNW00370
003800*   09/09/1998 PEDR TK-04410 REVISION Y2K: FECHA DE APERTURA SE  *SNW00380
003900*             : VALIDA COMO TEXTO AAAA-MM-DD, NO SE OPERA COMO   *SNW00390
004000*             : NUMERICO, POR LO QUE EL CAMBIO DE SIGLO NO       *SNW00400
004100*             : AFECTA ESTE PROGRAMA.                            *SNW00410
004200*   17/05/2001 PEDR TK-05522 SE ELIMINA EL LIMITE DE 2000        *SNW00420
004300*             : INCIDENTES POR CORRIDA, LA TABLA DE TRABAJO      *SNW00430
004400*             : CRECE A 9000 POSICIONES.                         *SNW00440
004500*   26/08/2006 EEDR TK-06810 SE AGREGA VALIDACION DE PRIORIDAD   *SNW00450
004600*             : EN BLANCO PARA ASIGNAR '3 - Moderate' POR        *SNW00460
004700*             : REQUERIMIENTO DE LA MESA DE SERVICIO.            *SNW00470
004800*   03/11/2011 JMRV TK-07765 SE ADAPTA EL ARCHIVO DE ENTRADA AL  *SNW00480
004900*             : NUEVO FORMATO DE EXPORTACION DE LA HERRAMIENTA   *SNW00490
005000*             : DE TICKETS ADOPTADA POR LA MESA DE SERVICIO.     *SNW00500
005100*   19/04/2015 EEDR TK-08821 SE ESTANDARIZA GRUPO-ASIGNADO EN    *SNW00510
005200*             : BLANCO A 'Unassigned Group'.                     *SNW00520
005210*   10/08/2026 EEDR TK-41188 SE CORRIGE SNINCID: TENIA UN FILLER *SNW00521
005220*             : DE MAS QUE DESCUADRABA EL REGISTRO DE LA MESA DE *SNW00522
005230*             : SERVICIO (88 EN VEZ DE 84). SE AJUSTAN TAMBIEN   *SNW00523
005240*             : WKS-REG-COMPARA Y WKS-FILA-INCIDENTE. DE PASO SE *SNW00524
005250*             : AMARRA TABLA-DE-INCIDENTES-LLENA AL VALOR 'S'    *SNW00525
005260*             : QUE REALMENTE USA EL PROGRAMA PARA LA TABLA      *SNW00526
005270*             : LLENA, Y SE USA LA CONDICION EN VEZ DEL LITERAL. *SNW00527
005300******************************************************************SNW00530
005400 ENVIRONMENT DIVISION.                                            SNW00540
005500 CONFIGURATION SECTION.                                           SNW00550
005600 SOURCE-COMPUTER. IBM-3090.                                       SNW00560
005700 OBJECT-COMPUTER. IBM-3090.                                       SNW00570
005800 SPECIAL-NAMES.                                                   SNW00580
005900     C01 IS TOP-OF-FORM                                           SNW00590
006000     CLASS CLASE-NUMERICA   IS '0' THRU '9'                       SNW00600
006100     UPSI-0 ON STATUS IS UPSI0-REPROCESO                          SNW00610
006200            OFF STATUS IS UPSI0-CORRIDA-NORMAL.                   SNW00620
006300 INPUT-OUTPUT SECTION.                                            SNW00630
006400 FILE-CONTROL.                                                    SNW00640
006500     SELECT SN-ARCHIVO-CRUDO   ASSIGN TO SNINRW                   SNW00650
006600            ORGANIZATION   IS SEQUENTIAL                          SNW00660
006700            ACCESS MODE    IS SEQUENTIAL                          SNW00670
006800            FILE STATUS    IS FS-SNINRW.                          SNW00680
006900     SELECT SN-ARCHIVO-LIMPIO  ASSIGN TO SNINCL                   SNW00690
007000            ORGANIZATION   IS SEQUENTIAL                          SNW00700
007100            ACCESS MODE    IS SEQUENTIAL                          SNW00710
007200            FILE STATUS    IS FS-SNINCL.                          SNW00720
007300     SELECT SN-ARCHIVO-REPORTE ASSIGN TO SNINRP                   SNW00730
007400            ORGANIZATION   IS SEQUENTIAL                          SNW00740
007500            ACCESS MODE    IS SEQUENTIAL                          SNW00750
007600            FILE STATUS    IS FS-SNINRP.                          SNW00760
007700 DATA DIVISION.                                                   SNW00770
007800 FILE SECTION.                                                    SNW00780
007900******************************************************************SNW00790
008000* ARCHIVO DE INCIDENTES CRUDOS, TAL COMO LLEGA DE LA MESA         SNW00800
008100******************************************************************SNW00810
008200 FD  SN-ARCHIVO-CRUDO                                             SNW00820
008300     RECORDING MODE IS F                                          SNW00830
008400     LABEL RECORDS ARE STANDARD.                                  SNW00840
008500     COPY SNINCID REPLACING ==SN-REGISTRO-INCIDENTE==             SNW00850
008600                          BY ==SN-REG-CRUDO==.                    SNW00860
008700******************************************************************SNW00870
008800* ARCHIVO DE INCIDENTES YA DEPURADOS                              SNW00880
008900******************************************************************SNW00890
009000 FD  SN-ARCHIVO-LIMPIO                                            SNW00900
009100     RECORDING MODE IS F                                          SNW00910
009200     LABEL RECORDS ARE STANDARD.                                  SNW00920
009300     COPY SNINCID REPLACING ==SN-REGISTRO-INCIDENTE==             SNW00930
009400                          BY ==SN-REG-LIMPIO==.                   SNW00940
009500******************************************************************SNW00950
009600* REPORTE DE CIERRE DE CORRIDA (IMPRESO)                          SNW00960
009700******************************************************************SNW00970
009800 FD  SN-ARCHIVO-REPORTE                                           SNW00980
009900     RECORDING MODE IS F                                          SNW00990
010000     LABEL RECORDS ARE STANDARD.                                  SNW01000
010100 01  WKS-LINEA-REPORTE          PIC X(80).                        SNW01010
010200 WORKING-STORAGE SECTION.                                         SNW01020
010300******************************************************************SNW01030
010400*               C A M P O S    D E    T R A B A J O               SNW01040
010500******************************************************************SNW01050
010600 01  WKS-CAMPOS-DE-TRABAJO.                                       SNW01060
010700     05  WKS-PROGRAMA            PIC X(08) VALUE 'SNOWCLN'.       SNW01070
010800     05  FILLER                  PIC X(10) VALUE SPACES.          SNW01080
010900******************************************************************SNW01090
011000*          ESTADOS DE ARCHIVO (FILE STATUS)                       SNW01100
011100******************************************************************SNW01110
011200 01  WKS-ESTADOS-ARCHIVO.                                         SNW01120
011300     05  FS-SNINRW               PIC 9(02) VALUE ZEROS.           SNW01130
011400     05  FS-SNINCL               PIC 9(02) VALUE ZEROS.           SNW01140
011500     05  FS-SNINRP               PIC 9(02) VALUE ZEROS.           SNW01150
011600     05  FILLER                  PIC X(02) VALUE SPACES.          SNW01160
011700******************************************************************SNW01170
011800*          SWITCHES Y RECURSOS DE CONTROL                         SNW01180
011900******************************************************************SNW01190
012000 77  WKS-FIN-ARCHIVO             PIC X(01) VALUE 'N'.             SNW01200
012100     88  FIN-SNINRW                        VALUE 'Y'.             SNW01210
012200 77  WKS-MAX-TABLA               PIC 9(05) COMP VALUE 9000.       SNW01220
012300 77  WKS-IX                      PIC 9(05) COMP VALUE ZERO.       SNW01230
012400 77  WKS-IY                      PIC 9(05) COMP VALUE ZERO.       SNW01240
012500 77  WKS-TABLA-LLENA             PIC X(01) VALUE 'N'.             SNW01250
012600     88  TABLA-DE-INCIDENTES-LLENA         VALUE 'S'.             SNW01260
012700******************************************************************SNW01270
012800*          CONTADORES DE LA CORRIDA                               SNW01280
012900******************************************************************SNW01290
013000 01  WKS-CONTADORES.                                              SNW01300
013100     05  WKS-CONT-LEIDOS         PIC 9(07) COMP VALUE ZERO.       SNW01310
013200     05  WKS-CONT-GUARDADOS      PIC 9(07) COMP VALUE ZERO.       SNW01320
013300     05  WKS-CONT-DUPLICADOS     PIC 9(07) COMP VALUE ZERO.       SNW01330
013400     05  FILLER                  PIC X(04) VALUE SPACES.          SNW01340
013500******************************************************************SNW01350
013600*          TABLA DE INCIDENTES YA RETENIDOS (PARA DEDUPLICAR)     SNW01360
013700******************************************************************SNW01370
013800 01  WKS-TABLA-INCIDENTES.                                        SNW01380
013900     05  WKS-FILA-INCIDENTE      PIC X(84)                        SNW01390
014000                                 OCCURS 9000 TIMES                SNW01400
014100                                 INDEXED BY WKS-IX-TAB.           SNW01410
014200     05  FILLER                  PIC X(04) VALUE SPACES.          SNW01420
014300******************************************************************SNW01430
014400*          AREA DE COMPARACION PARA TRAZA DE DUPLICADOS           SNW01440
014500******************************************************************SNW01450
014600 01  WKS-REG-COMPARA             PIC X(84).                       SNW01460
014700 01  WKS-REG-COMPARA-R REDEFINES WKS-REG-COMPARA.                 SNW01470
014800     05  CMP-NUMERO-INCIDENTE    PIC X(10).                       SNW01480
014900     05  CMP-FECHA-APERTURA      PIC X(10).                       SNW01490
015000     05  CMP-PRIORIDAD           PIC X(12).                       SNW01500
015100     05  CMP-GRUPO-ASIGNADO      PIC X(20).                       SNW01510
015200     05  CMP-ASIGNADO-A          PIC X(20).                       SNW01520
015300     05  CMP-ESTADO              PIC X(12).                       SNW01530
015400******************************************************************SNW01540
015500*          FECHA Y HORA DE LA CORRIDA (PARA EL ENCABEZADO)        SNW01550
015600******************************************************************SNW01560
015700 01  WKS-FECHA-EJECUCION         PIC 9(08) VALUE ZEROS.           SNW01570
015800 01  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.         SNW01580
015900     05  WKS-ANIO-EJEC           PIC 9(04).                       SNW01590
016000     05  WKS-MES-EJEC            PIC 9(02).                       SNW01600
016100     05  WKS-DIA-EJEC            PIC 9(02).                       SNW01610
016200 01  WKS-HORA-EJECUCION          PIC 9(06) VALUE ZEROS.           SNW01620
016300 01  WKS-HORA-EJECUCION-R REDEFINES WKS-HORA-EJECUCION.           SNW01630
016400     05  WKS-HH-EJEC             PIC 9(02).                       SNW01640
016500     05  WKS-MM-EJEC             PIC 9(02).                       SNW01650
016600     05  WKS-SS-EJEC             PIC 9(02).                       SNW01660
016700******************************************************************SNW01670
016800*          LINEAS DEL REPORTE DE CIERRE                           SNW01680
016900******************************************************************SNW01690
017000 01  WKS-TITULO-INC              PIC X(80) VALUE                  SNW01700
017100     "                SERVICENOW INCIDENT HEALTH REPORT".         SNW01710
017200 01  WKS-NARRATIVA-INC-1         PIC X(80) VALUE                  SNW01720
017300     " Cleaned and analyzed ServiceNow-style incidents, fixed".   SNW01730
017400 01  WKS-NARRATIVA-INC-2         PIC X(80) VALUE                  SNW01740
017500     " duplicates and missing values.".                           SNW01750
017600 01  WKS-LINEA-EN-BLANCO         PIC X(80) VALUE SPACES.          SNW01760
017700 01  WKS-ENCAB-METRICA.                                           SNW01770
017800     05  FILLER                  PIC X(01) VALUE SPACE.           SNW01780
017900     05  FILLER                  PIC X(30) VALUE 'METRIC'.        SNW01790
018000     05  FILLER                  PIC X(05) VALUE 'VALUE'.         SNW01800
018100     05  FILLER                  PIC X(44) VALUE SPACES.          SNW01810
018200 01  WKS-LINEA-METRICA.                                           SNW01820
018300     05  FILLER                  PIC X(01) VALUE SPACE.           SNW01830
018400     05  LIN-ETIQUETA            PIC X(30).                       SNW01840
018500     05  LIN-VALOR               PIC ZZ,ZZ9.                      SNW01850
018600     05  FILLER                  PIC X(43) VALUE SPACES.          SNW01860
018700 PROCEDURE DIVISION.                                              SNW01870
018800******************************************************************SNW01880
018900*          SECCION PRINCIPAL - CONTROL DE LA CORRIDA              SNW01890
019000******************************************************************SNW01900
019100 000-MAIN SECTION.                                                SNW01910
019200     PERFORM 100-ABRIR-ARCHIVOS                                   SNW01920
019300     PERFORM 200-DEPURAR-INCIDENTES                               SNW01930
019400     PERFORM 300-EMITIR-REPORTE                                   SNW01940
019500     PERFORM 900-CERRAR-ARCHIVOS                                  SNW01950
019600     DISPLAY "SNOWCLN - PROCESO DE INCIDENTES FINALIZADO"         SNW01960
019700             UPON CONSOLE                                         SNW01970
019800     STOP RUN.                                                    SNW01980
019900 000-MAIN-E. EXIT.                                                SNW01990
020000******************************************************************SNW02000
020100*          APERTURA DE LOS TRES ARCHIVOS DE LA CORRIDA            SNW02010
020200******************************************************************SNW02020
020300 100-ABRIR-ARCHIVOS SECTION.                                      SNW02030
020400     OPEN INPUT  SN-ARCHIVO-CRUDO                                 SNW02040
020500     IF FS-SNINRW NOT = 0                                         SNW02050
020600        DISPLAY "ERROR AL ABRIR SN-ARCHIVO-CRUDO, FS = "          SNW02060
020700                FS-SNINRW UPON CONSOLE                            SNW02070
020800        MOVE 91 TO RETURN-CODE                                    SNW02080
020900        STOP RUN                                                  SNW02090
021000     END-IF                                                       SNW02100
021100     OPEN OUTPUT SN-ARCHIVO-LIMPIO                                SNW02110
021200     IF FS-SNINCL NOT = 0                                         SNW02120
021300        DISPLAY "ERROR AL ABRIR SN-ARCHIVO-LIMPIO, FS = "         SNW02130
021400                FS-SNINCL UPON CONSOLE                            SNW02140
021500        MOVE 91 TO RETURN-CODE                                    SNW02150
021600        STOP RUN                                                  SNW02160
021700     END-IF                                                       SNW02170
021800     OPEN OUTPUT SN-ARCHIVO-REPORTE                               SNW02180
021900     IF FS-SNINRP NOT = 0                                         SNW02190
022000        DISPLAY "ERROR AL ABRIR SN-ARCHIVO-REPORTE, FS = "        SNW02200
022100                FS-SNINRP UPON CONSOLE                            SNW02210
022200        MOVE 91 TO RETURN-CODE                                    SNW02220
022300        STOP RUN                                                  SNW02230
022400     END-IF.                                                      SNW02240
022500 100-ABRIR-ARCHIVOS-E. EXIT.                                      SNW02250
022600******************************************************************SNW02260
022700*          LECTURA, DEDUPLICACION, IMPUTACION Y ESCRITURA         SNW02270
022800******************************************************************SNW02280
022900 200-DEPURAR-INCIDENTES SECTION.                                  SNW02290
023000     MOVE ZERO TO WKS-IX                                          SNW02300
023100     PERFORM 210-LEER-CRUDO                                       SNW02310
023200     PERFORM 205-PROCESAR-UNO THRU 205-PROCESAR-UNO-E             SNW02320
023300             UNTIL FIN-SNINRW.                                    SNW02330
023400 200-DEPURAR-INCIDENTES-E. EXIT.                                  SNW02340
023500******************************************************************SNW02350
023600*          PROCESA UN REGISTRO CRUDO YA LEIDO Y LEE EL SIGUIENTE  SNW02360
023700******************************************************************SNW02370
023800 205-PROCESAR-UNO SECTION.                                        SNW02380
023900     PERFORM 220-VALIDAR-DUPLICADO                                SNW02390
024000     IF NOT TABLA-DE-INCIDENTES-LLENA                             SNW02400
024100        PERFORM 230-IMPUTAR-VALORES                               SNW02410
024200        PERFORM 240-ESCRIBIR-LIMPIO                               SNW02420
024300     END-IF                                                       SNW02430
024400     PERFORM 210-LEER-CRUDO.                                      SNW02440
024500 205-PROCESAR-UNO-E. EXIT.                                        SNW02450
024600******************************************************************SNW02460
024700*          LECTURA DE UN REGISTRO CRUDO                           SNW02470
024800******************************************************************SNW02480
024900 210-LEER-CRUDO SECTION.                                          SNW02490
025000     READ SN-ARCHIVO-CRUDO                                        SNW02500
025100          AT END                                                  SNW02510
025200               MOVE 'Y' TO WKS-FIN-ARCHIVO                        SNW02520
025300          NOT AT END                                              SNW02530
025400               ADD 1 TO WKS-CONT-LEIDOS                           SNW02540
025500     END-READ.                                                    SNW02550
025600 210-LEER-CRUDO-E. EXIT.                                          SNW02560
025700******************************************************************SNW02570
025800*          BUSQUEDA LINEAL EN LA TABLA DE RETENIDOS               SNW02580
025900******************************************************************SNW02590
026000*          SI EL REGISTRO YA EXISTE SE MARCA COMO DUPLICADO Y NO  SNW02600
026100*          SE AGREGA A LA TABLA NI AL ARCHIVO DE SALIDA           SNW02610
026200******************************************************************SNW02620
026300 220-VALIDAR-DUPLICADO SECTION.                                   SNW02630
026400     MOVE 'N' TO WKS-TABLA-LLENA                                  SNW02640
026500     MOVE SN-REG-CRUDO TO WKS-REG-COMPARA                         SNW02650
026600     MOVE ZERO TO WKS-IY                                          SNW02660
026700     PERFORM 225-COMPARAR-FILA THRU 225-COMPARAR-FILA-E           SNW02670
026800             VARYING WKS-IX-TAB FROM 1 BY 1                       SNW02680
026900             UNTIL WKS-IX-TAB > WKS-IX                            SNW02690
027000     IF WKS-IY = 1                                                SNW02700
027100        ADD 1 TO WKS-CONT-DUPLICADOS                              SNW02710
027200        MOVE 'S' TO WKS-TABLA-LLENA                               SNW02720
027300     ELSE                                                         SNW02730
027400        IF WKS-IX >= WKS-MAX-TABLA                                SNW02740
027500           DISPLAY "TABLA DE INCIDENTES LLENA, SE DESCARTA "      SNW02750
027600                   "EL REGISTRO" UPON CONSOLE                     SNW02760
027700           MOVE 'S' TO WKS-TABLA-LLENA                            SNW02770
027800        ELSE                                                      SNW02780
027900           ADD 1 TO WKS-IX                                        SNW02790
028000           MOVE WKS-REG-COMPARA TO WKS-FILA-INCIDENTE (WKS-IX)    SNW02800
028100        END-IF                                                    SNW02810
028200     END-IF.                                                      SNW02820
028300 220-VALIDAR-DUPLICADO-E. EXIT.                                   SNW02830
028400******************************************************************SNW02840
028500*          COMPARA UNA FILA DE LA TABLA CONTRA EL REGISTRO ACTUAL SNW02850
028600******************************************************************SNW02860
028700 225-COMPARAR-FILA SECTION.                                       SNW02870
028800     IF WKS-FILA-INCIDENTE (WKS-IX-TAB) = WKS-REG-COMPARA         SNW02880
028900        MOVE 1 TO WKS-IY                                          SNW02890
029000        SET WKS-IX-TAB TO WKS-IX                                  SNW02900
029100     END-IF.                                                      SNW02910
029200 225-COMPARAR-FILA-E. EXIT.                                       SNW02920
029300******************************************************************SNW02930
029400*          IMPUTACION DE PRIORIDAD, GRUPO Y ASIGNADO EN BLANCO    SNW02940
029500******************************************************************SNW02950
029600 230-IMPUTAR-VALORES SECTION.                                     SNW02960
029700     MOVE WKS-FILA-INCIDENTE (WKS-IX) TO SN-REG-LIMPIO            SNW02970
029800     IF SNI-PRIORIDAD OF SN-REG-LIMPIO = SPACES                   SNW02980
029900        MOVE "3 - Moderate" TO SNI-PRIORIDAD OF SN-REG-LIMPIO     SNW02990
030000     END-IF                                                       SNW03000
030100     IF SNI-GRUPO-ASIGNADO OF SN-REG-LIMPIO = SPACES              SNW03010
030200        MOVE "Unassigned Group"                                   SNW03020
030300             TO SNI-GRUPO-ASIGNADO OF SN-REG-LIMPIO               SNW03030
030400     END-IF                                                       SNW03040
030500     IF SNI-ASIGNADO-A OF SN-REG-LIMPIO = SPACES                  SNW03050
030600        MOVE "unassigned" TO SNI-ASIGNADO-A OF SN-REG-LIMPIO      SNW03060
030700     END-IF.                                                      SNW03070
030800 230-IMPUTAR-VALORES-E. EXIT.                                     SNW03080
030900******************************************************************SNW03090
031000*          ESCRITURA DEL REGISTRO YA DEPURADO                     SNW03100
031100******************************************************************SNW03110
031200 240-ESCRIBIR-LIMPIO SECTION.                                     SNW03120
031300     WRITE SN-REG-LIMPIO                                          SNW03130
031400     IF FS-SNINCL NOT = 0                                         SNW03140
031500        DISPLAY "ERROR AL ESCRIBIR SN-ARCHIVO-LIMPIO, FS = "      SNW03150
031600                FS-SNINCL UPON CONSOLE                            SNW03160
031700        MOVE 91 TO RETURN-CODE                                    SNW03170
031800        STOP RUN                                                  SNW03180
031900     END-IF                                                       SNW03190
032000     ADD 1 TO WKS-CONT-GUARDADOS.                                 SNW03200
032100 240-ESCRIBIR-LIMPIO-E. EXIT.                                     SNW03210
032200******************************************************************SNW03220
032300*          IMPRESION DEL REPORTE DE CIERRE DE CORRIDA             SNW03230
032400******************************************************************SNW03240
032500 300-EMITIR-REPORTE SECTION.                                      SNW03250
032600     MOVE WKS-TITULO-INC TO WKS-LINEA-REPORTE                     SNW03260
032700     WRITE WKS-LINEA-REPORTE                                      SNW03270
032800     MOVE WKS-NARRATIVA-INC-1 TO WKS-LINEA-REPORTE                SNW03280
032900     WRITE WKS-LINEA-REPORTE                                      SNW03290
033000     MOVE WKS-NARRATIVA-INC-2 TO WKS-LINEA-REPORTE                SNW03300
033100     WRITE WKS-LINEA-REPORTE                                      SNW03310
033200     MOVE WKS-LINEA-EN-BLANCO TO WKS-LINEA-REPORTE                SNW03320
033300     WRITE WKS-LINEA-REPORTE                                      SNW03330
033400     MOVE WKS-ENCAB-METRICA TO WKS-LINEA-REPORTE                  SNW03340
033500     WRITE WKS-LINEA-REPORTE                                      SNW03350
033600     MOVE "ROWS (RAW)"      TO LIN-ETIQUETA                       SNW03360
033700     MOVE WKS-CONT-LEIDOS          TO LIN-VALOR                   SNW03370
033800     MOVE WKS-LINEA-METRICA        TO WKS-LINEA-REPORTE           SNW03380
033900     WRITE WKS-LINEA-REPORTE                                      SNW03390
034000     MOVE "ROWS (CLEAN)"    TO LIN-ETIQUETA                       SNW03400
034100     MOVE WKS-CONT-GUARDADOS       TO LIN-VALOR                   SNW03410
034200     MOVE WKS-LINEA-METRICA        TO WKS-LINEA-REPORTE           SNW03420
034300     WRITE WKS-LINEA-REPORTE.                                     SNW03430
034400 300-EMITIR-REPORTE-E. EXIT.                                      SNW03440
034500******************************************************************SNW03450
034600*          CIERRE DE LOS TRES ARCHIVOS DE LA CORRIDA              SNW03460
034700******************************************************************SNW03470
034800 900-CERRAR-ARCHIVOS SECTION.                                     SNW03480
034900     CLOSE SN-ARCHIVO-CRUDO                                       SNW03490
035000           SN-ARCHIVO-LIMPIO                                      SNW03500
035100           SN-ARCHIVO-REPORTE.                                    SNW03510
035200 900-CERRAR-ARCHIVOS-E. EXIT.                                     SNW03520
